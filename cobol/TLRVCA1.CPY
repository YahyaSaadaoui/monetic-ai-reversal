000100******************************************************************
000200*               T L R V C A 1                                   *
000300*  COPY    : TLRVCA1                                             *
000400*  SISTEMA : REVERSOS DE AUTORIZACION TARJETA LOCAL/INSTITUCIONAL*
000500*  CONTENIDO : LAYOUT DEL CASO DE REVERSO (ARCHIVO CASES)        *
000600*  CADA REGISTRO APAREA UNA AUTORIZACION (HOLD) CONTRA UNA       *
000700*  SOLICITUD DE REVERSO DE COMERCIO (FULL O PARTIAL).            *
000800*-----------------------------------------------------------------
000900* FECHA       PROGRAMADOR        BPM/RAT   DESCRIPCION
001000* 14/01/2025  E. RAMIREZ (PEDR)  231904    CREACION COPY CASO
001100* 03/02/2025  E. RAMIREZ (PEDR)  232118    AGREGA CAS-EXPIRY-MIN
001200******************************************************************
001300 01  REG-CASO.
001400     05  CAS-AUTH-ID             PIC X(16).
001500     05  CAS-CARD                PIC X(19).
001600     05  CAS-AUTH-AMOUNT         PIC S9(10)V99.
001700     05  CAS-CURRENCY            PIC X(03).
001800     05  CAS-MERCHANT-ID         PIC X(12).
001900     05  CAS-AUTH-TIME           PIC X(20).
002000     05  CAS-AUTH-TIME-R REDEFINES CAS-AUTH-TIME.
002100         10  CAT-ANO             PIC 9(04).
002200         10  FILLER              PIC X(01).
002300         10  CAT-MES             PIC 9(02).
002400         10  FILLER              PIC X(01).
002500         10  CAT-DIA             PIC 9(02).
002600         10  FILLER              PIC X(01).
002700         10  CAT-HORA            PIC 9(02).
002800         10  FILLER              PIC X(01).
002900         10  CAT-MINUTO          PIC 9(02).
003000         10  FILLER              PIC X(01).
003100         10  CAT-SEGUNDO         PIC 9(02).
003200         10  FILLER              PIC X(01).
003300     05  CAS-CAPTURED-AMOUNT     PIC S9(10)V99.
003400     05  CAS-VOIDED-FLAG         PIC X(01).
003500         88  CAS-VOIDED-SI                VALUE 'Y'.
003600         88  CAS-VOIDED-NO                VALUE 'N'.
003700     05  CAS-EXPIRY-MINUTES      PIC 9(05).
003800     05  CAS-REQUEST-ID          PIC X(16).
003900     05  CAS-REQUEST-TYPE        PIC X(07).
004000         88  CAS-TIPO-FULL                VALUE 'full   '.
004100         88  CAS-TIPO-PARTIAL             VALUE 'partial'.
004200     05  CAS-REQUEST-TIME        PIC X(20).
004300     05  CAS-REQUEST-TIME-R REDEFINES CAS-REQUEST-TIME.
004400         10  CRT-ANO             PIC 9(04).
004500         10  FILLER              PIC X(01).
004600         10  CRT-MES             PIC 9(02).
004700         10  FILLER              PIC X(01).
004800         10  CRT-DIA             PIC 9(02).
004900         10  FILLER              PIC X(01).
005000         10  CRT-HORA            PIC 9(02).
005100         10  FILLER              PIC X(01).
005200         10  CRT-MINUTO          PIC 9(02).
005300         10  FILLER              PIC X(01).
005400         10  CRT-SEGUNDO         PIC 9(02).
005500         10  FILLER              PIC X(01).
005600     05  CAS-REASON              PIC X(40).
005700     05  FILLER                  PIC X(10).
