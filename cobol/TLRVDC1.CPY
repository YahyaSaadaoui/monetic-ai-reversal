000100******************************************************************
000200*               T L R V D C 1                                   *
000300*  COPY    : TLRVDC1                                             *
000400*  SISTEMA : REVERSOS DE AUTORIZACION TARJETA LOCAL/INSTITUCIONAL*
000500*  CONTENIDO : AREA DE TRABAJO DE LA DECISION DE ELEGIBILIDAD.   *
000600*  LA ARMA 500-EVALUA-ELEGIBILIDAD DE TLREVB1 Y LA CONSUMEN EL   *
000700*  PLANIFICADOR DE LIBRO (600), LA AUDITORIA (700) Y EL DETALLE  *
000800*  DE RESUMEN (800). NO ES UN ARCHIVO, VIVE EN WORKING-STORAGE.  *
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR        BPM/RAT   DESCRIPCION
001100* 15/01/2025  E. RAMIREZ (PEDR)  231904    CREACION COPY DECISION
001200******************************************************************
001300 01  DEC-DECISION.
001400     05  DEC-ELIGIBLE-FLAG       PIC X(01).
001500         88  DEC-ES-ELEGIBLE              VALUE 'Y'.
001600         88  DEC-NO-ES-ELEGIBLE           VALUE 'N'.
001700     05  DEC-MODE                PIC X(07).
001800         88  DEC-MODO-FULL                VALUE 'full   '.
001900         88  DEC-MODO-PARTIAL             VALUE 'partial'.
002000         88  DEC-MODO-NONE                VALUE 'none   '.
002100     05  DEC-REVERSIBLE-AMOUNT   PIC S9(10)V99.
002200     05  DEC-NOTES               PIC X(80).
002300     05  DEC-AUTH-ID             PIC X(16).
002400     05  DEC-REQUEST-ID          PIC X(16).
002500     05  DEC-MERCHANT-ID         PIC X(12).
002600     05  DEC-CURRENCY            PIC X(03).
002700     05  FILLER                  PIC X(10).
