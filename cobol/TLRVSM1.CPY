000100******************************************************************
000200*               T L R V S M 1                                   *
000300*  COPY    : TLRVSM1                                             *
000400*  SISTEMA : REVERSOS DE AUTORIZACION TARJETA LOCAL/INSTITUCIONAL*
000500*  CONTENIDO : RENGLON DE DETALLE/ERROR DEL REPORTE SUMMARY-     *
000600*  REPORT (132 COL). SE ARMA EN WORKING-STORAGE (800-ESCRIBE-    *
000700*  DETALLE / 810-ESCRIBE-ERROR DE TLREVB1) Y SE MUEVE AL         *
000800*  RENGLON DE IMPRESION ANTES DEL WRITE.                         *
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR        BPM/RAT   DESCRIPCION
001100* 17/01/2025  E. RAMIREZ (PEDR)  231904    CREACION COPY RENGLON
001200* 06/02/2025  J. MENDEZ  (JRMM)  232118    AJUSTE ANCHO DE NOTAS
001300* 03/03/2025  E. RAMIREZ (PEDR)  232443    RD-NOTES DE 80 A 76 -
001400*                                          EL RENGLON EXCEDIA EL
001500*                                          REG-SUMMARY-REPORT DE
001600*                                          140 Y SE TRUNCABA EN
001700*                                          EL WRITE...FROM
001800******************************************************************
001900 01  WKS-RENGLON-DETALLE.
002000     05  RD-CASE-FILE            PIC X(30).
002100     05  FILLER                  PIC X(01) VALUE SPACES.
002200     05  RD-ELIGIBLE             PIC X(01).
002300     05  FILLER                  PIC X(01) VALUE SPACES.
002400     05  RD-MODE                 PIC X(07).
002500     05  FILLER                  PIC X(01) VALUE SPACES.
002600     05  RD-REVERSIBLE-AMOUNT-E  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
002700     05  FILLER                  PIC X(01) VALUE SPACES.
002800     05  RD-CURRENCY             PIC X(03).
002900     05  FILLER                  PIC X(01) VALUE SPACES.
003000     05  RD-NOTES                PIC X(76).
