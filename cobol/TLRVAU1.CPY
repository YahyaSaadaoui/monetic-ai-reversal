000100******************************************************************
000200*               T L R V A U 1                                   *
000300*  COPY    : TLRVAU1                                             *
000400*  SISTEMA : REVERSOS DE AUTORIZACION TARJETA LOCAL/INSTITUCIONAL*
000500*  CONTENIDO : LAYOUT DE LA AUDITORIA (ARCHIVO AUDIT, EXTEND)    *
000600*  UN REGISTRO POR CASO PROCESADO (700-ESCRIBE-AUDITORIA),       *
000700*  INCLUYE RESUMEN COMPACTO DE LAS OPERACIONES DE LIBRO PLANEADAS*
000800*-----------------------------------------------------------------
000900* FECHA       PROGRAMADOR        BPM/RAT   DESCRIPCION
001000* 16/01/2025  E. RAMIREZ (PEDR)  231904    CREACION COPY AUDIT
001100* 05/02/2025  J. MENDEZ  (JRMM)  232118    AGREGA AUD-OPS-RESUMEN
001200******************************************************************
001300 01  REG-AUDITORIA.
001400     05  AUD-TIMESTAMP           PIC X(20).
001500     05  AUD-AUTH-ID             PIC X(16).
001600     05  AUD-REQUEST-ID          PIC X(16).
001700     05  AUD-MERCHANT-ID         PIC X(12).
001800     05  AUD-ELIGIBLE            PIC 9(01).
001900     05  AUD-MODE                PIC X(07).
002000     05  AUD-REVERSIBLE-AMOUNT   PIC S9(10)V99.
002100     05  AUD-NOTES               PIC X(80).
002200     05  AUD-OPS-RESUMEN         PIC X(60).
002300     05  FILLER                  PIC X(08).
