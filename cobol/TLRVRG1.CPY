000100******************************************************************
000200*               T L R V R G 1                                   *
000300*  COPY    : TLRVRG1                                             *
000400*  SISTEMA : REVERSOS DE AUTORIZACION TARJETA LOCAL/INSTITUCIONAL*
000500*  CONTENIDO : LAYOUT DE REGLA DE REVERSO (ARCHIVO RULES)        *
000600*  UN REGISTRO GLOBAL (MERCHANT-ID EN BLANCO O '*') MAS CERO O   *
000700*  MAS REGISTROS DE EXCEPCION POR COMERCIO. SE CARGAN TODOS A    *
000800*  UNA TABLA EN MEMORIA AL INICIO DEL PROCESO (020-CARGA-TABLA-  *
000900*  REGLAS DE TLREVB1) Y SE RESUELVEN POR MERCHANT-ID.            *
001000*-----------------------------------------------------------------
001100* FECHA       PROGRAMADOR        BPM/RAT   DESCRIPCION
001200* 14/01/2025  E. RAMIREZ (PEDR)  231904    CREACION COPY REGLA
001300* 29/01/2025  J. MENDEZ  (JRMM)  232003    AGREGA ALLOW-FULL /
001400*                                          ALLOW-PARTIAL
001500******************************************************************
001600 01  REG-REGLA.
001700     05  REG-MERCHANT-ID         PIC X(12).
001800     05  REG-EXPIRY-MIN-DEFECTO  PIC 9(05).
001900     05  REG-ALLOW-FULL          PIC X(01).
002000         88  REG-PERMITE-FULL             VALUE 'Y'.
002100         88  REG-NO-PERMITE-FULL          VALUE 'N'.
002200     05  REG-ALLOW-PARTIAL       PIC X(01).
002300         88  REG-PERMITE-PARTIAL          VALUE 'Y'.
002400         88  REG-NO-PERMITE-PARTIAL       VALUE 'N'.
002500     05  FILLER                  PIC X(20).
