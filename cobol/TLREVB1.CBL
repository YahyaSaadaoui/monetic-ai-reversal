000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : TARJETA CREDITO/INSTITUCIONAL                    *
000500* PROGRAMA    : TLREVB1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ADJUDICA LA ELEGIBILIDAD DE REVERSOS DE HOLD DE  *
000800*             : AUTORIZACION SOLICITADOS POR EL COMERCIO, CONTRA *
000900*             : LAS REGLAS GLOBALES Y LAS EXCEPCIONES POR        *
001000*             : COMERCIO, ARMA EL PLAN DE OPERACIONES DE LIBRO,  *
001100*             : GRABA AUDITORIA Y EMITE REPORTE.            *
001200* ARCHIVOS    : CASES=E, RULES=E, AUDIT=A, SUMMARY-REPORT=S      *
001300* ACCION (ES) : UNICA - CORRIDA BATCH COMPLETA                   *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 01/04/1987                                       *
001600* BPM/RATIONAL: 231904                                           *
001700* NOMBRE      : ELEGIBILIDAD DE REVERSOS DE AUTORIZACION         *
001800******************************************************************
001900*        R E V E R S O S   D E   A U T O R I Z A C I O N
002000******************************************************************
002100*                 B I T A C O R A   D E   C A M B I O S          *
002200******************************************************************
002300* FECHA       INIC.  BPM/RAT  DESCRIPCION
002400* 16/03/1987  PEDR   231904   VERSION ORIGINAL. EVALUA ELEGIBILI-
002500*                             DAD CONTRA REGLA GLOBAL UNICA.
002600* 02/06/1987  PEDR   231904   AGREGA EXCEPCION POR COMERCIO SOBRE
002700*                             LA REGLA GLOBAL (TABLA EN MEMORIA).
002800* 19/11/1988  CEVM   232010   CORRIGE CALCULO DE MINUTOS TRANS-
002900*                             CURRIDOS CUANDO CRUZA FIN DE MES.
003000* 04/04/1990  PEDR   232118   AGREGA DESGLOSE DE MONTO CAPTURADO
003100*                             PARA REVERSO PARCIAL DEL REMANENTE.
003200* 23/08/1991  JRMM   232203   AGREGA CONTROL DE AUTORIZACION YA
003300*                             ANULADA (VOIDED-FLAG).
003400* 09/09/1994  PEDR   232501   AGREGA TOTALES DE RECONCILIACION
003500*             POR MONEDA AL FINAL DEL REPORTE SUMMARY-REPORT.
003600* 30/01/1995  JRMM   232588   CASOS INVALIDOS YA NO DETIENEN LA
003700*                             CORRIDA; SE REPORTAN COMO ERROR.
003800* 11/07/1996  CEVM   232650   AGREGA CONTEO DE MODALIDAD
003900*                             (FULL/PARTIAL/NONE) AL CIERRE.
004000* 03/12/1998  PEDR   232711   REVISION DE SIGLO: FECHAS DE CASO
004100*             Y COMERCIO VALIDADAS A 4 DIGITOS DE ANO (Y2K).
004200* 22/01/1999  PEDR   232711   PRUEBAS DE CORTE DE SIGLO SOBRE LA
004300*             RUTINA DE DIA JULIANO; SIN HALLAZGOS.
004400* 17/05/2001  JRMM   232805   AGREGA VENTANA DE EXPIRACION POR
004500*                             DEFECTO CONFIGURABLE EN RULES.
004600* 25/10/2003  CEVM   232911   CORRIGE REDONDEO DE MONTO REVERSI-
004700*                             BLE A 2 DECIMALES (ROUNDED).
004800* 12/03/2006  PEDR   233004   AGREGA VALIDACION DE TIPO DE
004900*                             REVERSO PERMITIDO POR COMERCIO.
005000* 08/08/2009  JRMM   233187   ESTANDARIZA MENSAJES DE ERROR DE
005100*                             APERTURA CONTRA RUTINA DEBD1R00.
005200* 19/04/2013  CEVM   233350   AGREGA DESPLIEGUE DE CASOS LEIDOS Y
005300*                             ESCRITOS EN CONSOLA AL CIERRE.
005400* 07/11/2017  EEDR   233592   REESCRIBE EN SECCIONES NUMERADAS
005500*                             SIGUIENDO ESTANDAR VIGENTE DEL AREA.
005600* 05/02/2025  JRMM   232118   AGREGA RESUMEN DE OPERACIONES DE
005700*                             LIBRO AL REGISTRO DE AUDITORIA.
005800* 03/03/2025  PEDR   232440   CORRIGE RESOLUCION DE REGLA GLOBAL
005900*             232441 232442   POR POSICION, MONTOS SIN EDITAR
006000*                             STRINGEADOS EN NOTAS/RESUMEN Y
006100*                             FILLER TRUNCADO EN CONTEO DE MODO.
006200* 03/03/2025  PEDR   232443   AJUSTA RENGLONES DE SUMMARY-REPORT
006300*                             QUE EXCEDIAN REG-SUMMARY-REPORT
006400*                             (140); QUITA EL REDEFINES DE
006500*                             ENMASCARADO DE TARJETA - NUNCA SE
006600*                             USO EN NINGUNA SECCION.
006700* 10/03/2025  EEDR   232468   AUDIT SE ABRE EN EXTEND (NO SE
006800*                             DESTRUIA LA BITACORA EN CADA
006900*                             CORRIDA); QUITA SPECIAL-NAMES
007000*                             AJENO AL AREA Y USA CURRENCY SIGN
007100*                             Q DEL ESTANDAR DEL BANCO.
007200******************************************************************
007300 IDENTIFICATION DIVISION.
007400 PROGRAM-ID.                    TLREVB1.
007500 AUTHOR.                        ERICK RAMIREZ.
007600 INSTALLATION.                  BANCO INDUSTRIAL - TARJETA DE
007700                                 CREDITO.
007800 DATE-WRITTEN.                  16/03/1987.
007900 DATE-COMPILED.
008000 SECURITY.                      CONFIDENCIAL - USO INTERNO DEL
008100                                 DEPARTAMENTO DE TARJETA.
008200******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER.                IBM-370.
008600 OBJECT-COMPUTER.                IBM-370.
008700 SPECIAL-NAMES.
008800     CURRENCY SIGN IS 'Q' WITH PICTURE SYMBOL 'Q'.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100******************************************************************
009200*              A R C H I V O S   D E   E N T R A D A             *
009300******************************************************************
009400     SELECT CASES   ASSIGN   TO CASES
009500            ORGANIZATION     IS SEQUENTIAL
009600            ACCESS MODE      IS SEQUENTIAL
009700            FILE STATUS      IS FS-CASES
009800                                FSE-CASES.
009900
010000     SELECT RULES   ASSIGN   TO RULES
010100            ORGANIZATION     IS SEQUENTIAL
010200            ACCESS MODE      IS SEQUENTIAL
010300            FILE STATUS      IS FS-RULES
010400                                FSE-RULES.
010500******************************************************************
010600*              A R C H I V O S   D E   S A L I D A               *
010700******************************************************************
010800     SELECT AUDIT   ASSIGN   TO AUDIT
010900            ORGANIZATION     IS SEQUENTIAL
011000            ACCESS MODE      IS SEQUENTIAL
011100            FILE STATUS      IS FS-AUDIT
011200                                FSE-AUDIT.
011300
011400     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
011500            ORGANIZATION     IS LINE SEQUENTIAL
011600            ACCESS MODE      IS SEQUENTIAL
011700            FILE STATUS      IS FS-SUMMARY
011800                                FSE-SUMMARY.
011900******************************************************************
012000 DATA DIVISION.
012100 FILE SECTION.
012200******************************************************************
012300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012400******************************************************************
012500*   CASOS DE REVERSO DE AUTORIZACION A EVALUAR.
012600*   REGLAS GLOBALES Y EXCEPCIONES POR COMERCIO.
012700*   BITACORA DE AUDITORIA DE DECISIONES (EXTEND).
012800*   REPORTE IMPRESO DE DETALLE Y RECONCILIACION.
012900 FD  CASES
013000     LABEL RECORD STANDARD.
013100     COPY TLRVCA1.
013200
013300 FD  RULES
013400     LABEL RECORD STANDARD.
013500     COPY TLRVRG1.
013600
013700 FD  AUDIT
013800     LABEL RECORD STANDARD.
013900     COPY TLRVAU1.
014000
014100 FD  SUMMARY-REPORT
014200     LABEL RECORD STANDARD
014300     RECORDING MODE IS F.
014400 01  REG-SUMMARY-REPORT          PIC X(140).
014500******************************************************************
014600 WORKING-STORAGE SECTION.
014700******************************************************************
014800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014900******************************************************************
015000 01  WKS-FS-STATUS.
015100*      CASOS DE REVERSO DE AUTORIZACION
015200     02  FS-CASES                PIC 9(02) VALUE ZEROES.
015300     02  FSE-CASES.
015400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015700*      REGLAS GLOBALES Y POR COMERCIO
015800     02  FS-RULES                PIC 9(02) VALUE ZEROES.
015900     02  FSE-RULES.
016000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016300*      BITACORA DE AUDITORIA
016400     02  FS-AUDIT                PIC 9(02) VALUE ZEROES.
016500     02  FSE-AUDIT.
016600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016900*      REPORTE DE RECONCILIACION
017000     02  FS-SUMMARY              PIC 9(02) VALUE ZEROES.
017100     02  FSE-SUMMARY.
017200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017500*      VARIABLES RUTINA DE FSE
017600     02  PROGRAMA                PIC X(08) VALUE SPACES.
017700     02  ARCHIVO                 PIC X(08) VALUE SPACES.
017800     02  ACCION                  PIC X(10) VALUE SPACES.
017900     02  LLAVE                   PIC X(32) VALUE SPACES.
018000     02  FILLER                  PIC X(06) VALUE SPACES.
018100******************************************************************
018200*                    I N D I C A D O R E S                       *
018300******************************************************************
018400 01  WKS-FLAGS.
018500     02  WKS-FIN-CASES           PIC 9(01) COMP VALUE 0.
018600         88  FIN-CASES                     VALUE 1.
018700     02  WKS-FIN-RULES           PIC 9(01) COMP VALUE 0.
018800         88  FIN-RULES                     VALUE 1.
018900     02  WKS-CASO-VALIDO         PIC 9(01) COMP VALUE 0.
019000         88  CASO-ES-VALIDO                VALUE 1.
019100         88  CASO-NO-ES-VALIDO             VALUE 0.
019200     02  WKS-REGLA-ENCONTRADA    PIC 9(01) COMP VALUE 0.
019300         88  REGLA-MERCHANT-ENCONTRADA     VALUE 1.
019400     02  WKS-REGLA-GLOBAL-ENCONTRADA
019500                                 PIC 9(01) COMP VALUE 0.
019600         88  REGLA-GLOBAL-ENCONTRADA       VALUE 1.
019700     02  WKS-MONEDA-ENCONTRADA   PIC 9(01) COMP VALUE 0.
019800         88  MONEDA-YA-EN-TABLA            VALUE 1.
019900     02  FILLER                  PIC X(04) VALUE SPACES.
020000******************************************************************
020100*           CONTADORES, SUBINDICES Y ACUMULADORES                *
020200******************************************************************
020300 01  WKS-CONTADORES.
020400     02  WKS-TOTAL-REGLAS        PIC 9(04) COMP VALUE 0.
020500     02  WKS-I                   PIC 9(04) COMP VALUE 0.
020600     02  WKS-J                   PIC 9(04) COMP VALUE 0.
020700     02  WKS-TOTAL-MONEDAS       PIC 9(04) COMP VALUE 0.
020800     02  WKS-TOTAL-CASOS         PIC 9(07) COMP VALUE 0.
020900     02  WKS-TOTAL-ELEGIBLES     PIC 9(07) COMP VALUE 0.
021000     02  WKS-TOTAL-INELEGIBLES   PIC 9(07) COMP VALUE 0.
021100     02  WKS-TOTAL-ERRORES       PIC 9(07) COMP VALUE 0.
021200     02  WKS-CONTEO-FULL         PIC 9(07) COMP VALUE 0.
021300     02  WKS-CONTEO-PARTIAL      PIC 9(07) COMP VALUE 0.
021400     02  WKS-CONTEO-NONE         PIC 9(07) COMP VALUE 0.
021500     02  FILLER                  PIC X(04) VALUE SPACES.
021600******************************************************************
021700*             TABLA DE REGLAS (GLOBAL + COMERCIOS)               *
021800******************************************************************
021900*    SE CARGA UNA SOLA VEZ AL INICIO (020-CARGA-TABLA-REGLAS) Y
022000*    QUEDA EN MEMORIA DURANTE TODA LA CORRIDA; SE ESPERA UNA
022100*    FILA GLOBAL (MERCHANT-ID EN BLANCO O '*') Y CERO O MAS
022200*    FILAS DE EXCEPCION POR COMERCIO, SIN IMPORTAR EL ORDEN EN
022300*    QUE VENGAN EN EL ARCHIVO RULES.
022400 01  TLR-TABLA-REGLAS.
022500     02  TLR-REGLA OCCURS 200 TIMES.
022600         04  TLR-MERCHANT-ID          PIC X(12).
022700         04  TLR-EXPIRY-MIN-DEFECTO   PIC 9(05).
022800         04  TLR-ALLOW-FULL           PIC X(01).
022900         04  TLR-ALLOW-PARTIAL        PIC X(01).
023000         04  FILLER                   PIC X(05).
023100******************************************************************
023200*             TABLA DE TOTALES POR MONEDA (CONTROL)              *
023300******************************************************************
023400 01  TLR-TABLA-MONEDAS.
023500     02  TLR-MONEDA-ENTRY OCCURS 50 TIMES.
023600         04  TLR-MON-CODIGO           PIC X(03).
023700         04  TLR-MON-CASOS            PIC 9(07) COMP.
023800         04  TLR-MON-TOTAL            PIC S9(10)V99.
023900         04  FILLER                   PIC X(05).
024000******************************************************************
024100*             REGLA EFECTIVA RESUELTA PARA EL CASO               *
024200******************************************************************
024300 01  WKS-REGLA-EFECTIVA.
024400     02  WKS-EFE-EXPIRY-MIN-DEFECTO   PIC 9(05).
024500     02  WKS-EFE-ALLOW-FULL           PIC X(01).
024600         88  WKS-EFE-PERMITE-FULL              VALUE 'Y'.
024700     02  WKS-EFE-ALLOW-PARTIAL        PIC X(01).
024800         88  WKS-EFE-PERMITE-PARTIAL           VALUE 'Y'.
024900     02  FILLER                       PIC X(05) VALUE SPACES.
025000******************************************************************
025100*             AREA DE DECISION (ELEGIBILIDAD DEL CASO)           *
025200******************************************************************
025300     COPY TLRVDC1.
025400******************************************************************
025500*             PLAN DE OPERACIONES DE LIBRO (LEDGER)              *
025600******************************************************************
025700*    ARMADO POR 600-ARMA-PLAN-LIBRO A PARTIR DE LA DECISION DE
025800*    500; WKS-PLAN-CUENTA/OP-1/OP-2/OP-3 QUEDAN EN BLANCO/CERO
025900*    SI EL CASO NO ES ELEGIBLE.
026000 01  WKS-PLAN-LIBRO.
026100     02  WKS-PLAN-CUENTA          PIC 9(01) COMP VALUE 0.
026200     02  WKS-PLAN-OP-1            PIC X(20) VALUE SPACES.
026300     02  WKS-PLAN-OP-2            PIC X(20) VALUE SPACES.
026400     02  WKS-PLAN-OP-3            PIC X(20) VALUE SPACES.
026500     02  WKS-PLAN-RESUMEN         PIC X(60) VALUE SPACES.
026600     02  FILLER                   PIC X(05) VALUE SPACES.
026700******************************************************************
026800*     CAMPOS AUXILIARES PARA CALCULO DE MINUTOS TRANSCURRIDOS    *
026900*     (RUTINA DE DIA JULIANO - NO SE USAN FUNCIONES INTRINSECAS) *
027000******************************************************************
027100 01  WKS-CALCULO-TIEMPO.
027200     02  WKS-ANO-JDN              PIC S9(09) COMP.
027300     02  WKS-MES-JDN              PIC S9(09) COMP.
027400     02  WKS-DIA-JDN              PIC S9(09) COMP.
027500     02  WKS-JDN-A                PIC S9(09) COMP.
027600     02  WKS-JDN-B                PIC S9(09) COMP.
027700     02  WKS-JDN-C                PIC S9(09) COMP.
027800     02  WKS-JDN-D                PIC S9(09) COMP.
027900     02  WKS-JDN-E                PIC S9(09) COMP.
028000     02  WKS-JDN-RESULT           PIC S9(09) COMP.
028100     02  WKS-JDN-AUTH             PIC S9(09) COMP.
028200     02  WKS-JDN-REQUEST          PIC S9(09) COMP.
028300     02  WKS-SEG-AUTH             PIC S9(07) COMP.
028400     02  WKS-SEG-REQUEST          PIC S9(07) COMP.
028500     02  WKS-DIA-DIFERENCIA       PIC S9(07) COMP.
028600     02  WKS-SEG-DIFERENCIA       PIC S9(09) COMP.
028700     02  WKS-MIN-TRANSCURRIDOS    PIC S9(07)V9 COMP-3.
028800     02  WKS-MIN-TRANSCURRIDOS-E  PIC ZZZZZZ9.9.
028900     02  WKS-DISPONIBLE           PIC S9(10)V99.
029000     02  FILLER                   PIC X(05).
029100******************************************************************
029200*        MONTOS EDITADOS PARA NOTAS Y RESUMEN DE OPERACIONES     *
029300*    03/03/2025 E. RAMIREZ (PEDR) 232441 EVITA STRINGEAR CAMPOS  *
029400*                                        DISPLAY SIN EDITAR     *
029500******************************************************************
029600 01  WKS-MONTOS-EDITADOS.
029700     02  WKS-CAPTURED-AMOUNT-E    PIC ZZZZZZZZZ9.99-.
029800     02  WKS-AUTH-AMOUNT-E        PIC ZZZZZZZZZ9.99-.
029900     02  WKS-DISPONIBLE-E         PIC ZZZZZZZZZ9.99-.
030000     02  WKS-REVERSIBLE-AMOUNT-E  PIC ZZZZZZZZZ9.99-.
030100     02  FILLER                   PIC X(08).
030200******************************************************************
030300*             RENGLON DE DETALLE / ERROR DEL REPORTE             *
030400******************************************************************
030500     COPY TLRVSM1.
030600******************************************************************
030700*             ENCABEZADOS Y TOTALES DEL REPORTE                  *
030800******************************************************************
030900 01  WKS-FECHA-HOY.
031000     02  WKS-ANO-HOY              PIC 9(04).
031100     02  WKS-MES-HOY              PIC 9(02).
031200     02  WKS-DIA-HOY              PIC 9(02).
031300     02  FILLER                   PIC X(02).
031400 01  WKS-HORA-HOY.
031500     02  WKS-HOR-HOY              PIC 9(02).
031600     02  WKS-MIN-HOY              PIC 9(02).
031700     02  WKS-SEG-HOY              PIC 9(02).
031800     02  FILLER                   PIC 9(04).
031900 01  WKS-TIMESTAMP-CORRIDA        PIC X(20).
032000 01  WKS-TIMESTAMP-CORRIDA-R REDEFINES WKS-TIMESTAMP-CORRIDA.
032100     02  TSC-ANO                  PIC 9(04).
032200     02  FILLER                   PIC X(01) VALUE '-'.
032300     02  TSC-MES                  PIC 9(02).
032400     02  FILLER                   PIC X(01) VALUE '-'.
032500     02  TSC-DIA                  PIC 9(02).
032600     02  FILLER                   PIC X(01) VALUE 'T'.
032700     02  TSC-HORA                 PIC 9(02).
032800     02  FILLER                   PIC X(01) VALUE ':'.
032900     02  TSC-MINUTO               PIC 9(02).
033000     02  FILLER                   PIC X(01) VALUE ':'.
033100     02  TSC-SEGUNDO              PIC 9(02).
033200     02  FILLER                   PIC X(01) VALUE 'Z'.
033300 01  WKS-LINEA-TITULO1.
033400     02  FILLER                   PIC X(45) VALUE
033500         'TLREVB1 - ELEGIBILIDAD DE REVERSOS DE HOLD'.
033600     02  FILLER                   PIC X(95) VALUE SPACES.
033700 01  WKS-LINEA-TITULO2.
033800     02  FILLER                   PIC X(18) VALUE
033900         'FECHA/HORA CORRIDA'.
034000     02  FILLER                   PIC X(02) VALUE ': '.
034100     02  LT2-TIMESTAMP            PIC X(20).
034200     02  FILLER                   PIC X(100) VALUE SPACES.
034300 01  WKS-LINEA-BLANCO             PIC X(140) VALUE SPACES.
034400 01  WKS-LINEA-TOTALES1.
034500*    03/03/2025 E. RAMIREZ (PEDR) 232443 FILLER FINAL DE 49 A
034600*                                        44 - EL RENGLON MEDIA
034700*                                        145 CONTRA 140 DEL
034800*                                        REG-SUMMARY-REPORT
034900     02  FILLER                   PIC X(14) VALUE
035000         'TOTAL CASOS  :'.
035100     02  LT-TOTAL-CASOS           PIC ZZZ,ZZ9.
035200     02  FILLER                   PIC X(04) VALUE SPACES.
035300     02  FILLER                   PIC X(14) VALUE
035400         'ELEGIBLES    :'.
035500     02  LT-TOTAL-ELEGIBLES       PIC ZZZ,ZZ9.
035600     02  FILLER                   PIC X(04) VALUE SPACES.
035700     02  FILLER                   PIC X(14) VALUE
035800         'INELEGIBLES  :'.
035900     02  LT-TOTAL-INELEGIBLES     PIC ZZZ,ZZ9.
036000     02  FILLER                   PIC X(04) VALUE SPACES.
036100     02  FILLER                   PIC X(14) VALUE
036200         'ERRORES      :'.
036300     02  LT-TOTAL-ERRORES         PIC ZZZ,ZZ9.
036400     02  FILLER                   PIC X(44) VALUE SPACES.
036500 01  WKS-LINEA-TOTALES2.
036600     02  FILLER                   PIC X(22) VALUE
036700         'MODO COUNTS -- FULL  :'.
036800     02  LT-CONTEO-FULL           PIC ZZZ,ZZ9.
036900     02  FILLER                   PIC X(04) VALUE SPACES.
037000*    03/03/2025 E. RAMIREZ (PEDR) 232442 CORRIGE FILLER DE 9 A
037100*                                        10 POSICIONES (TRUNCA
037200*                                        LOS DOS PUNTOS)
037300     02  FILLER                   PIC X(10) VALUE
037400         'PARTIAL  :'.
037500     02  LT-CONTEO-PARTIAL        PIC ZZZ,ZZ9.
037600     02  FILLER                   PIC X(04) VALUE SPACES.
037700     02  FILLER                   PIC X(10) VALUE
037800         'NONE     :'.
037900     02  LT-CONTEO-NONE           PIC ZZZ,ZZ9.
038000     02  FILLER                   PIC X(67) VALUE SPACES.
038100 01  WKS-LINEA-MONEDA.
038200*    03/03/2025 E. RAMIREZ (PEDR) 232443 FILLER FINAL DE 65 A
038300*                                        59 - EL RENGLON MEDIA
038400*                                        146 CONTRA 140 DEL
038500*                                        REG-SUMMARY-REPORT
038600     02  FILLER                   PIC X(10) VALUE
038700         'MONEDA   :'.
038800     02  LM-CODIGO                PIC X(03).
038900     02  FILLER                   PIC X(04) VALUE SPACES.
039000     02  FILLER                   PIC X(17) VALUE
039100         'CASOS ELEGIBLES :'.
039200     02  LM-CASOS                 PIC ZZZ,ZZ9.
039300     02  FILLER                   PIC X(04) VALUE SPACES.
039400     02  FILLER                   PIC X(18) VALUE
039500         'TOTAL REVERSIBLE :'.
039600     02  LM-TOTAL                 PIC QQ,ZZZ,ZZZ,ZZ9.99-.
039700     02  FILLER                   PIC X(59) VALUE SPACES.
039800 01  WKS-LINEA-ERROR-LIT.
039900     02  FILLER                   PIC X(08) VALUE '[ERROR] '.
040000     02  LE-CASE-FILE             PIC X(30).
040100     02  FILLER                   PIC X(02) VALUE SPACES.
040200     02  LE-RAZON                 PIC X(80).
040300     02  FILLER                   PIC X(20) VALUE SPACES.
040400******************************************************************
040500 PROCEDURE DIVISION.
040600******************************************************************
040700*               S E C C I O N    P R I N C I P A L
040800******************************************************************
040900 000-MAIN SECTION.
041000     PERFORM 010-APERTURA-ARCHIVOS
041100     PERFORM 015-ENCABEZADO-REPORTE
041200     PERFORM 020-CARGA-TABLA-REGLAS
041300     PERFORM 100-PROCESA-CASOS UNTIL FIN-CASES
041400     PERFORM 950-TOTALES-RECONCILIACION
041500     PERFORM 990-CIERRA-ARCHIVOS
041600     STOP RUN.
041700 000-MAIN-E. EXIT.
041800
041900******************************************************************
042000*               A P E R T U R A   D E   A R C H I V O S          *
042100******************************************************************
042200 010-APERTURA-ARCHIVOS SECTION.
042300     MOVE 'TLREVB1'   TO   PROGRAMA
042400     OPEN INPUT  CASES RULES
042500          EXTEND AUDIT
042600          OUTPUT SUMMARY-REPORT
042700     IF FS-CASES NOT EQUAL 0
042800        MOVE 'OPEN'     TO    ACCION
042900        MOVE SPACES     TO    LLAVE
043000        MOVE 'CASES'    TO    ARCHIVO
043100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043200                              FS-CASES, FSE-CASES
043300        DISPLAY '>>> ERROR AL ABRIR ARCHIVO CASES <<<'
043400                UPON CONSOLE
043500        MOVE 91 TO RETURN-CODE
043600        STOP RUN
043700     END-IF
043800     IF FS-RULES NOT EQUAL 0
043900        MOVE 'OPEN'     TO    ACCION
044000        MOVE SPACES     TO    LLAVE
044100        MOVE 'RULES'    TO    ARCHIVO
044200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044300                              FS-RULES, FSE-RULES
044400        DISPLAY '>>> ERROR AL ABRIR ARCHIVO RULES <<<'
044500                UPON CONSOLE
044600        MOVE 91 TO RETURN-CODE
044700        STOP RUN
044800     END-IF
044900     IF FS-AUDIT NOT EQUAL 0
045000        MOVE 'OPEN'     TO    ACCION
045100        MOVE SPACES     TO    LLAVE
045200        MOVE 'AUDIT'    TO    ARCHIVO
045300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045400                              FS-AUDIT, FSE-AUDIT
045500        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AUDIT <<<'
045600                UPON CONSOLE
045700        MOVE 91 TO RETURN-CODE
045800        STOP RUN
045900     END-IF
046000     IF FS-SUMMARY NOT EQUAL 0
046100        MOVE 'OPEN'     TO    ACCION
046200        MOVE SPACES     TO    LLAVE
046300        MOVE 'SUMRPT'   TO    ARCHIVO
046400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046500                              FS-SUMMARY, FSE-SUMMARY
046600        DISPLAY '>>> ERROR AL ABRIR ARCHIVO SUMRPT <<<'
046700                UPON CONSOLE
046800        MOVE 91 TO RETURN-CODE
046900        STOP RUN
047000     END-IF.
047100 010-APERTURA-ARCHIVOS-E. EXIT.
047200
047300******************************************************************
047400*               E N C A B E Z A D O   D E L   R E P O R T E      *
047500******************************************************************
047600 015-ENCABEZADO-REPORTE SECTION.
047700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
047800     ACCEPT WKS-HORA-HOY  FROM TIME
047900     MOVE WKS-ANO-HOY   TO TSC-ANO
048000     MOVE WKS-MES-HOY   TO TSC-MES
048100     MOVE WKS-DIA-HOY   TO TSC-DIA
048200     MOVE WKS-HOR-HOY   TO TSC-HORA
048300     MOVE WKS-MIN-HOY   TO TSC-MINUTO
048400     MOVE WKS-SEG-HOY   TO TSC-SEGUNDO
048500     MOVE WKS-TIMESTAMP-CORRIDA TO LT2-TIMESTAMP
048600     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-TITULO1
048700     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-TITULO2
048800     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-BLANCO.
048900 015-ENCABEZADO-REPORTE-E. EXIT.
049000
049100******************************************************************
049200*          C A R G A   D E   T A B L A   D E   R E G L A S       *
049300******************************************************************
049400 020-CARGA-TABLA-REGLAS SECTION.
049500*    CARGA EL ARCHIVO RULES COMPLETO A MEMORIA ANTES DE LEER EL
049600*    PRIMER CASO; RULES ES PEQUENO (UNA FILA GLOBAL MAS LAS
049700*    EXCEPCIONES POR COMERCIO QUE TENGA EL BANCO CONFIGURADAS)
049800*    Y SE BUSCA REPETIDAS VECES, UNA POR CASO, ASI QUE CONVIENE
049900*    TENERLO EN LA TABLA TLR-TABLA-REGLAS EN LUGAR DE RELEER EL
050000*    ARCHIVO.
050100     PERFORM 021-LEE-REGLA
050200     PERFORM 022-CARGA-REGLA UNTIL FIN-RULES.
050300 020-CARGA-TABLA-REGLAS-E. EXIT.
050400
050500 021-LEE-REGLA SECTION.
050600     READ RULES
050700          AT END SET FIN-RULES TO TRUE
050800     END-READ.
050900 021-LEE-REGLA-E. EXIT.
051000
051100 022-CARGA-REGLA SECTION.
051200     ADD 1 TO WKS-TOTAL-REGLAS
051300     MOVE REG-MERCHANT-ID        TO
051400          TLR-MERCHANT-ID (WKS-TOTAL-REGLAS)
051500     MOVE REG-EXPIRY-MIN-DEFECTO TO
051600          TLR-EXPIRY-MIN-DEFECTO (WKS-TOTAL-REGLAS)
051700     MOVE REG-ALLOW-FULL         TO
051800          TLR-ALLOW-FULL (WKS-TOTAL-REGLAS)
051900     MOVE REG-ALLOW-PARTIAL      TO
052000          TLR-ALLOW-PARTIAL (WKS-TOTAL-REGLAS)
052100     PERFORM 021-LEE-REGLA.
052200 022-CARGA-REGLA-E. EXIT.
052300
052400******************************************************************
052500*               P R O C E S O   D E   C A S O S                  *
052600******************************************************************
052700 100-PROCESA-CASOS SECTION.
052800*    UN CASO POR VUELTA DEL LOOP PRINCIPAL (000-MAIN). LOS
052900*    CASOS INVALIDOS YA NO DETIENEN LA CORRIDA DESDE EL
053000*    30/01/1995 (VER BITACORA); SE REPORTAN COMO ERROR EN EL
053100*    SUMMARY-REPORT Y EL BATCH SIGUE CON EL SIGUIENTE CASO.
053200     PERFORM 200-LEE-CASO
053300     IF NOT FIN-CASES
053400        ADD 1 TO WKS-TOTAL-CASOS
053500        PERFORM 400-VALIDA-CASO
053600        IF CASO-ES-VALIDO
053700           PERFORM 300-RESUELVE-REGLAS
053800           PERFORM 500-EVALUA-ELEGIBILIDAD
053900           PERFORM 600-ARMA-PLAN-LIBRO
054000           PERFORM 700-ESCRIBE-AUDITORIA
054100           PERFORM 800-ESCRIBE-DETALLE
054200           PERFORM 900-ACUMULA-TOTALES
054300        ELSE
054400           PERFORM 810-ESCRIBE-ERROR
054500           ADD 1 TO WKS-TOTAL-ERRORES
054600        END-IF
054700     END-IF.
054800 100-PROCESA-CASOS-E. EXIT.
054900
055000******************************************************************
055100*               C A S E   L O A D E R                            *
055200******************************************************************
055300 200-LEE-CASO SECTION.
055400     READ CASES
055500          AT END SET FIN-CASES TO TRUE
055600     END-READ.
055700 200-LEE-CASO-E. EXIT.
055800
055900******************************************************************
056000*               R U L E S   R E S O L V E R                      *
056100******************************************************************
056200 300-RESUELVE-REGLAS SECTION.
056300*--> BUSCA LA FILA GLOBAL POR VALOR DE MERCHANT-ID (ESPACIOS O
056400*    '*'), NO POR POSICION, Y LUEGO SOBRESCRIBE CAMPO A CAMPO
056500*    CON LA EXCEPCION DEL COMERCIO, SI EXISTE UNA.
056600*    03/03/2025 E. RAMIREZ (PEDR) 232440 CORRIGE BUSQUEDA DE LA
056700*                                        FILA GLOBAL POR VALOR
056800*    LOS DEFECTOS DE FABRICA (60 MINUTOS, FULL Y PARTIAL
056900*    PERMITIDOS) SE USAN SOLO SI RULES NO TRAE NI FILA GLOBAL
057000*    NI EXCEPCION DE COMERCIO; EN CONDICIONES NORMALES SIEMPRE
057100*    HAY UNA FILA GLOBAL Y ESTOS VALORES QUEDAN SOBRESCRITOS
057200*    DE INMEDIATO.
057300     MOVE 60             TO WKS-EFE-EXPIRY-MIN-DEFECTO
057400     MOVE 'Y'             TO WKS-EFE-ALLOW-FULL
057500     MOVE 'Y'             TO WKS-EFE-ALLOW-PARTIAL
057600     PERFORM 305-BUSCA-REGLA-GLOBAL
057700     IF REGLA-GLOBAL-ENCONTRADA
057800        MOVE TLR-EXPIRY-MIN-DEFECTO (WKS-I) TO
057900             WKS-EFE-EXPIRY-MIN-DEFECTO
058000        MOVE TLR-ALLOW-FULL (WKS-I)         TO
058100             WKS-EFE-ALLOW-FULL
058200        MOVE TLR-ALLOW-PARTIAL (WKS-I)      TO
058300             WKS-EFE-ALLOW-PARTIAL
058400     END-IF
058500     PERFORM 310-BUSCA-REGLA-MERCHANT
058600     IF REGLA-MERCHANT-ENCONTRADA
058700        MOVE TLR-EXPIRY-MIN-DEFECTO (WKS-I) TO
058800             WKS-EFE-EXPIRY-MIN-DEFECTO
058900        MOVE TLR-ALLOW-FULL (WKS-I)         TO
059000             WKS-EFE-ALLOW-FULL
059100        MOVE TLR-ALLOW-PARTIAL (WKS-I)      TO
059200             WKS-EFE-ALLOW-PARTIAL
059300     END-IF.
059400 300-RESUELVE-REGLAS-E. EXIT.
059500      
059600 305-BUSCA-REGLA-GLOBAL SECTION.
059700     MOVE 0 TO WKS-REGLA-GLOBAL-ENCONTRADA
059800     MOVE 1 TO WKS-I
059900     PERFORM 306-COMPARA-REGLA-GLOBAL
060000        UNTIL WKS-I > WKS-TOTAL-REGLAS
060100           OR REGLA-GLOBAL-ENCONTRADA.
060200 305-BUSCA-REGLA-GLOBAL-E. EXIT.
060300      
060400 306-COMPARA-REGLA-GLOBAL SECTION.
060500     IF TLR-MERCHANT-ID (WKS-I) = SPACES OR
060600        TLR-MERCHANT-ID (WKS-I) = '*'
060700        MOVE 1 TO WKS-REGLA-GLOBAL-ENCONTRADA
060800     ELSE
060900        ADD 1 TO WKS-I
061000     END-IF.
061100 306-COMPARA-REGLA-GLOBAL-E. EXIT.
061200      
061300 310-BUSCA-REGLA-MERCHANT SECTION.
061400     MOVE 0 TO WKS-REGLA-ENCONTRADA
061500     MOVE 1 TO WKS-I
061600     PERFORM 311-COMPARA-REGLA
061700        UNTIL WKS-I > WKS-TOTAL-REGLAS
061800           OR REGLA-MERCHANT-ENCONTRADA.
061900 310-BUSCA-REGLA-MERCHANT-E. EXIT.
062000      
062100 311-COMPARA-REGLA SECTION.
062200     IF TLR-MERCHANT-ID (WKS-I) NOT = SPACES AND
062300        TLR-MERCHANT-ID (WKS-I) NOT = '*' AND
062400        TLR-MERCHANT-ID (WKS-I) = CAS-MERCHANT-ID
062500        MOVE 1 TO WKS-REGLA-ENCONTRADA
062600     ELSE
062700        ADD 1 TO WKS-I
062800     END-IF.
062900 311-COMPARA-REGLA-E. EXIT.
063000
063100******************************************************************
063200*               C A S E   V A L I D A T O R                      *
063300******************************************************************
063400 400-VALIDA-CASO SECTION.
063500*    VALIDA EL CASO ANTES DE EVALUAR ELEGIBILIDAD. CADA IF
063600*    ESTA ENCADENADO CON 88 CASO-ES-VALIDO PARA QUE, UNA VEZ
063700*    QUE UNA VALIDACION FALLA, LAS SIGUIENTES YA NO SOBRES-
063800*    CRIBAN DEC-NOTES CON OTRO MOTIVO; SE REPORTA SOLO EL
063900*    PRIMER MOTIVO DE RECHAZO ENCONTRADO, EN EL ORDEN DE ESTA
064000*    SECCION.
064100     MOVE 1 TO WKS-CASO-VALIDO
064200     MOVE SPACES TO DEC-NOTES
064300     IF CAS-AUTH-AMOUNT NOT > 0
064400        MOVE 0 TO WKS-CASO-VALIDO
064500        MOVE 'AUTH-AMOUNT debe ser mayor a cero.' TO DEC-NOTES
064600     END-IF
064700     IF CASO-ES-VALIDO AND CAS-CAPTURED-AMOUNT < 0
064800        MOVE 0 TO WKS-CASO-VALIDO
064900        MOVE 'CAPTURED-AMOUNT no puede ser negativo.'
065000             TO DEC-NOTES
065100     END-IF
065200     IF CASO-ES-VALIDO
065300        IF NOT CAS-TIPO-FULL AND NOT CAS-TIPO-PARTIAL
065400           MOVE 0 TO WKS-CASO-VALIDO
065500           MOVE 'REQUEST-TYPE debe ser full o partial.'
065600                TO DEC-NOTES
065700        END-IF
065800     END-IF
065900     IF CASO-ES-VALIDO
066000        IF CAS-AUTH-ID = SPACES OR CAS-CARD = SPACES OR
066100           CAS-CURRENCY = SPACES OR CAS-MERCHANT-ID = SPACES OR
066200           CAS-REQUEST-ID = SPACES
066300           MOVE 0 TO WKS-CASO-VALIDO
066400           MOVE 'Campo identificador requerido en blanco.'
066500                TO DEC-NOTES
066600        END-IF
066700     END-IF
066800     IF CASO-ES-VALIDO
066900        PERFORM 410-VALIDA-TIMESTAMPS
067000     END-IF.
067100 400-VALIDA-CASO-E. EXIT.
067200
067300 410-VALIDA-TIMESTAMPS SECTION.
067400*    VALIDA QUE LOS DOS TIMESTAMPS DEL CASO (AUTH-TIME Y
067500*    REQUEST-TIME, YA DESCOMPUESTOS POR LOS REDEFINES DE
067600*    TLRVCA1) TRAIGAN COMPONENTES NUMERICOS Y MES/DIA EN RANGO
067700*    ANTES DE QUE 505-CALCULA-MINUTOS-TRANSCURRIDOS LOS USE EN
067800*    ARITMETICA DE DIA JULIANO; UN TIMESTAMP MAL FORMADO AHI
067900*    PRODUCIRIA UN RESULTADO BASURA EN LUGAR DE UN ERROR.
068000     IF CAT-ANO NOT NUMERIC OR CAT-MES NOT NUMERIC OR
068100        CAT-DIA NOT NUMERIC OR CAT-HORA NOT NUMERIC OR
068200        CAT-MINUTO NOT NUMERIC OR CAT-SEGUNDO NOT NUMERIC OR
068300        CAT-MES < 1 OR CAT-MES > 12 OR
068400        CAT-DIA < 1 OR CAT-DIA > 31
068500        MOVE 0 TO WKS-CASO-VALIDO
068600        MOVE 'AUTH-TIME con formato invalido.' TO DEC-NOTES
068700     END-IF
068800     IF CASO-ES-VALIDO
068900        IF CRT-ANO NOT NUMERIC OR CRT-MES NOT NUMERIC OR
069000           CRT-DIA NOT NUMERIC OR CRT-HORA NOT NUMERIC OR
069100           CRT-MINUTO NOT NUMERIC OR CRT-SEGUNDO NOT NUMERIC OR
069200           CRT-MES < 1 OR CRT-MES > 12 OR
069300           CRT-DIA < 1 OR CRT-DIA > 31
069400           MOVE 0 TO WKS-CASO-VALIDO
069500           MOVE 'REQUEST-TIME con formato invalido.'
069600                TO DEC-NOTES
069700        END-IF
069800     END-IF.
069900 410-VALIDA-TIMESTAMPS-E. EXIT.
070000
070100******************************************************************
070200*               E L I G I B I L I T Y   E V A L U A T O R        *
070300******************************************************************
070400 500-EVALUA-ELEGIBILIDAD SECTION.
070500     INITIALIZE DEC-DECISION
070600     MOVE CAS-AUTH-ID      TO DEC-AUTH-ID
070700     MOVE CAS-REQUEST-ID   TO DEC-REQUEST-ID
070800     MOVE CAS-MERCHANT-ID  TO DEC-MERCHANT-ID
070900     MOVE CAS-CURRENCY     TO DEC-CURRENCY
071000     MOVE 'N'              TO DEC-ELIGIBLE-FLAG
071100     MOVE 'none   '        TO DEC-MODE
071200     MOVE 0                TO DEC-REVERSIBLE-AMOUNT
071300     MOVE 0                TO WKS-REGLA-ENCONTRADA
071400     PERFORM 505-CALCULA-MINUTOS-TRANSCURRIDOS
071500     COMPUTE WKS-DISPONIBLE =
071600             CAS-AUTH-AMOUNT - CAS-CAPTURED-AMOUNT
071700     IF WKS-DISPONIBLE < 0
071800        MOVE 0 TO WKS-DISPONIBLE
071900     END-IF
072000     PERFORM 510-REGLA-TIPO-PERMITIDO
072100     IF DEC-NO-ES-ELEGIBLE AND DEC-NOTES = SPACES
072200        PERFORM 520-REGLA-ANULADA
072300     END-IF
072400     IF DEC-NO-ES-ELEGIBLE AND DEC-NOTES = SPACES
072500        PERFORM 530-REGLA-VENTANA-VENCIDA
072600     END-IF
072700     IF DEC-NO-ES-ELEGIBLE AND DEC-NOTES = SPACES
072800        PERFORM 540-REGLA-SIN-FONDOS
072900     END-IF
073000     IF DEC-NO-ES-ELEGIBLE AND DEC-NOTES = SPACES
073100        IF CAS-CAPTURED-AMOUNT > 0
073200           PERFORM 550-REGLA-PARCIAL
073300        ELSE
073400           PERFORM 560-REGLA-TOTAL
073500        END-IF
073600     END-IF.
073700 500-EVALUA-ELEGIBILIDAD-E. EXIT.
073800
073900******************************************************************
074000*     C A L C U L O   D E   M I N U T O S   T R A N S C U R R.   *
074100*     (DIA JULIANO - SIN FUNCIONES INTRINSECAS, VER BITACORA)    *
074200******************************************************************
074300 505-CALCULA-MINUTOS-TRANSCURRIDOS SECTION.
074400*    CONVIERTE AUTH-TIME Y REQUEST-TIME A DIA JULIANO (506) Y
074500*    LUEGO A SEGUNDOS DEL DIA PARA PODER RESTARLOS AUNQUE
074600*    CRUCEN FIN DE MES O DE ANO, SIN USAR FUNCIONES INTRINSE-
074700*    CAS (NO DISPONIBLES EN EL COMPILADOR DE 1987); EL 19/11/
074800*    1988 SE CORRIGIO UN DEFECTO DE ESTA RUTINA CUANDO LA
074900*    VENTANA CRUZABA FIN DE MES, VER BITACORA.
075000     MOVE CAT-ANO TO WKS-ANO-JDN
075100     MOVE CAT-MES TO WKS-MES-JDN
075200     MOVE CAT-DIA TO WKS-DIA-JDN
075300     PERFORM 506-CALCULA-JDN
075400     MOVE WKS-JDN-RESULT TO WKS-JDN-AUTH
075500     COMPUTE WKS-SEG-AUTH =
075600             (CAT-HORA * 3600) + (CAT-MINUTO * 60) + CAT-SEGUNDO
075700
075800     MOVE CRT-ANO TO WKS-ANO-JDN
075900     MOVE CRT-MES TO WKS-MES-JDN
076000     MOVE CRT-DIA TO WKS-DIA-JDN
076100     PERFORM 506-CALCULA-JDN
076200     MOVE WKS-JDN-RESULT TO WKS-JDN-REQUEST
076300     COMPUTE WKS-SEG-REQUEST =
076400             (CRT-HORA * 3600) + (CRT-MINUTO * 60) + CRT-SEGUNDO
076500
076600     COMPUTE WKS-DIA-DIFERENCIA =
076700             WKS-JDN-REQUEST - WKS-JDN-AUTH
076800     COMPUTE WKS-SEG-DIFERENCIA =
076900             (WKS-DIA-DIFERENCIA * 86400) +
077000             (WKS-SEG-REQUEST - WKS-SEG-AUTH)
077100     COMPUTE WKS-MIN-TRANSCURRIDOS ROUNDED =
077200             WKS-SEG-DIFERENCIA / 60
077300     MOVE WKS-MIN-TRANSCURRIDOS TO WKS-MIN-TRANSCURRIDOS-E.
077400 505-CALCULA-MINUTOS-TRANSCURRIDOS-E. EXIT.
077500
077600*--> CONVIERTE WKS-ANO-JDN/WKS-MES-JDN/WKS-DIA-JDN A UN NUMERO DE
077700*    DIA JULIANO CONSECUTIVO EN WKS-JDN-RESULT. CADA DIVISION SE
077800*    GUARDA EN UN CAMPO ENTERO INTERMEDIO PARA QUE EL TRUNCAMIENTO
077900*    OCURRA EXACTAMENTE IGUAL QUE EN LA RUTINA ORIGINAL DE 1987.
078000 506-CALCULA-JDN SECTION.
078100     COMPUTE WKS-JDN-A = (WKS-MES-JDN - 14) / 12
078200     COMPUTE WKS-JDN-B =
078300             (1461 * (WKS-ANO-JDN + 4800 + WKS-JDN-A)) / 4
078400     COMPUTE WKS-JDN-C =
078500             (367 * (WKS-MES-JDN - 2 - (WKS-JDN-A * 12))) / 12
078600     COMPUTE WKS-JDN-D =
078700             (WKS-ANO-JDN + 4900 + WKS-JDN-A) / 100
078800     COMPUTE WKS-JDN-E = (3 * WKS-JDN-D) / 4
078900     COMPUTE WKS-JDN-RESULT =
079000             WKS-DIA-JDN - 32075 + WKS-JDN-B + WKS-JDN-C -
079100             WKS-JDN-E.
079200 506-CALCULA-JDN-E. EXIT.
079300
079400******************************************************************
079500*          1. RESTRICCION DE TIPO POR COMERCIO                   *
079600******************************************************************
079700 510-REGLA-TIPO-PERMITIDO SECTION.
079800*    ESTA ES LA PRIMERA REGLA QUE SE EVALUA (ORDEN FIJO, VER
079900*    500-EVALUA-ELEGIBILIDAD). SI EL COMERCIO NO PERMITE EL
080000*    TIPO DE REVERSO SOLICITADO (FULL O PARTIAL) EN SU RENGLON
080100*    DE RULES (O EN LA REGLA GLOBAL SI NO TIENE EXCEPCION), EL
080200*    CASO QUEDA NO ELEGIBLE DE UNA VEZ Y NO SE EVALUAN LAS
080300*    REGLAS 2-6; DEC-NOTES QUEDA ARMADO PARA LA AUDITORIA.
080400     IF CAS-TIPO-FULL AND NOT WKS-EFE-PERMITE-FULL
080500        STRING 'Reversal type ''full'' not allowed for this '
080600               'merchant.'
080700               DELIMITED BY SIZE INTO DEC-NOTES
080800     END-IF
080900     IF CAS-TIPO-PARTIAL AND NOT WKS-EFE-PERMITE-PARTIAL
081000        STRING 'Reversal type ''partial'' not allowed for '
081100               'this merchant.'
081200               DELIMITED BY SIZE INTO DEC-NOTES
081300     END-IF.
081400 510-REGLA-TIPO-PERMITIDO-E. EXIT.
081500
081600******************************************************************
081700*          2. AUTORIZACION YA ANULADA                            *
081800******************************************************************
081900 520-REGLA-ANULADA SECTION.
082000*    SEGUNDA REGLA. CAS-VOIDED-FLAG LO PONE EL SISTEMA DE
082100*    AUTORIZACIONES CUANDO EL HOLD YA FUE ANULADO POR OTRO
082200*    MEDIO (REVERSO PREVIO, EXPIRACION DE LA RED, ETC.) ANTES
082300*    DE QUE LLEGARA ESTA SOLICITUD DE REVERSO DEL COMERCIO; NO
082400*    HAY NADA QUE REVERSAR, ASI QUE EL CASO QUEDA NO ELEGIBLE.
082500     IF CAS-VOIDED-SI
082600        MOVE 'Authorization already voided.' TO DEC-NOTES
082700     END-IF.
082800 520-REGLA-ANULADA-E. EXIT.
082900
083000******************************************************************
083100*          3. VENTANA DE EXPIRACION VENCIDA                      *
083200******************************************************************
083300 530-REGLA-VENTANA-VENCIDA SECTION.
083400*    TERCERA REGLA. EL CASO TRAE SU PROPIA VENTANA DE EXPIRA-
083500*    CION (CAS-EXPIRY-MINUTES) SI EL COMERCIO LA CONFIGURO
083600*    DISTINTA A LA DE RULES; DE LO CONTRARIO SE USA EL DEFECTO
083700*    YA RESUELTO EN 300-RESUELVE-REGLAS (WKS-EFE-EXPIRY-MIN-
083800*    DEFECTO). UN DEFECTO EN CERO SIGNIFICA "SIN VENTANA" Y LA
083900*    REGLA NO APLICA. WKS-MIN-TRANSCURRIDOS VIENE DE LA RUTINA
084000*    DE DIA JULIANO (505/506) CONTRA LOS DOS TIMESTAMPS DEL
084100*    CASO.
084200     IF CAS-EXPIRY-MINUTES > 0
084300        MOVE CAS-EXPIRY-MINUTES TO WKS-EFE-EXPIRY-MIN-DEFECTO
084400     END-IF
084500     IF WKS-EFE-EXPIRY-MIN-DEFECTO > 0 AND
084600        WKS-MIN-TRANSCURRIDOS > WKS-EFE-EXPIRY-MIN-DEFECTO
084700        STRING 'Expired window: '
084800               WKS-MIN-TRANSCURRIDOS-E DELIMITED BY SIZE
084900               ' min > ' DELIMITED BY SIZE
085000               WKS-EFE-EXPIRY-MIN-DEFECTO DELIMITED BY SIZE
085100               ' min.' DELIMITED BY SIZE
085200               INTO DEC-NOTES
085300     END-IF.
085400 530-REGLA-VENTANA-VENCIDA-E. EXIT.
085500
085600******************************************************************
085700*          4. NADA QUE LIBERAR                                   *
085800******************************************************************
085900 540-REGLA-SIN-FONDOS SECTION.
086000*    CUARTA REGLA. WKS-DISPONIBLE (CAPTURED-AMOUNT MENOS EL
086100*    MONTO YA REVERSADO PREVIAMENTE, CALCULADO EN 500 ANTES DE
086200*    LLAMAR A ESTA SECCION) ES LO QUE TODAVIA SIGUE EN HOLD A
086300*    FAVOR DEL COMERCIO. SI YA NO QUEDA DISPONIBLE (EL COMERCIO
086400*    CAPTURO TODO LO AUTORIZADO), NO HAY FONDOS QUE LIBERAR Y
086500*    EL CASO QUEDA NO ELEGIBLE.
086600*    03/03/2025 E. RAMIREZ (PEDR) 232441 EDITA MONTOS ANTES DE
086700*                                        STRINGEARLOS EN NOTES
086800     IF WKS-DISPONIBLE NOT > 0
086900        MOVE CAS-CAPTURED-AMOUNT TO WKS-CAPTURED-AMOUNT-E
087000        MOVE CAS-AUTH-AMOUNT     TO WKS-AUTH-AMOUNT-E
087100        STRING 'No funds on hold. Captured=' DELIMITED BY SIZE
087200               WKS-CAPTURED-AMOUNT-E DELIMITED BY SIZE
087300               ' >= Authorized=' DELIMITED BY SIZE
087400               WKS-AUTH-AMOUNT-E DELIMITED BY SIZE
087500               INTO DEC-NOTES
087600     END-IF.
087700 540-REGLA-SIN-FONDOS-E. EXIT.
087800
087900******************************************************************
088000*          5. REVERSO PARCIAL (YA HAY CAPTURA)                   *
088100******************************************************************
088200 550-REGLA-PARCIAL SECTION.
088300*    QUINTA REGLA. SI LLEGAMOS AQUI EL COMERCIO YA CAPTURO
088400*    ALGO DE LA AUTORIZACION PERO TODAVIA QUEDA DISPONIBLE
088500*    (WKS-DISPONIBLE > 0); SOLO EL REMANENTE ES REVERSIBLE, NO
088600*    EL MONTO TOTAL AUTORIZADO. DEC-REVERSIBLE-AMOUNT SE
088700*    REDONDEA A 2 DECIMALES (ROUNDED) DESDE EL 25/10/2003, VER
088800*    BITACORA.
088900*    03/03/2025 E. RAMIREZ (PEDR) 232441 EDITA MONTOS ANTES DE
089000*                                        STRINGEARLOS EN NOTES
089100     MOVE 'Y'       TO DEC-ELIGIBLE-FLAG
089200     MOVE 'partial' TO DEC-MODE
089300     COMPUTE DEC-REVERSIBLE-AMOUNT ROUNDED = WKS-DISPONIBLE
089400     MOVE CAS-CAPTURED-AMOUNT TO WKS-CAPTURED-AMOUNT-E
089500     MOVE WKS-DISPONIBLE      TO WKS-DISPONIBLE-E
089600     STRING 'Captured ' DELIMITED BY SIZE
089700            WKS-CAPTURED-AMOUNT-E DELIMITED BY SIZE
089800            ', so only ' DELIMITED BY SIZE
089900            WKS-DISPONIBLE-E DELIMITED BY SIZE
090000            ' remains reversible.' DELIMITED BY SIZE
090100            INTO DEC-NOTES.
090200 550-REGLA-PARCIAL-E. EXIT.
090300
090400******************************************************************
090500*          6. REVERSO TOTAL (SIN CAPTURA)                        *
090600******************************************************************
090700 560-REGLA-TOTAL SECTION.
090800*    SEXTA REGLA, CASO POR DEFECTO SI NINGUNA DE LAS CINCO
090900*    ANTERIORES MARCO EL CASO COMO NO ELEGIBLE: EL COMERCIO NO
091000*    HA CAPTURADO NADA TODAVIA CONTRA EL HOLD, ASI QUE EL
091100*    MONTO COMPLETO AUTORIZADO SIGUE RESERVADO Y ES REVERSIBLE
091200*    EN SU TOTALIDAD (FULL).
091300     MOVE 'Y'    TO DEC-ELIGIBLE-FLAG
091400     MOVE 'full' TO DEC-MODE
091500     COMPUTE DEC-REVERSIBLE-AMOUNT ROUNDED = WKS-DISPONIBLE
091600     MOVE 'No capture yet; full amount is on hold.'
091700          TO DEC-NOTES.
091800 560-REGLA-TOTAL-E. EXIT.
091900
092000******************************************************************
092100*               L E D G E R   P L A N N E R                      *
092200******************************************************************
092300 600-ARMA-PLAN-LIBRO SECTION.
092400*    ESTE PROGRAMA NO TOCA EL LIBRO CONTABLE DIRECTAMENTE; SOLO
092500*    DEJA ARMADA LA SECUENCIA DE OPERACIONES QUE OTRO PROCESO
092600*    (FUERA DEL ALCANCE DE ESTE BATCH) DEBE EJECUTAR PARA
092700*    LIBERAR EL HOLD, ANOTAR EL REVERSO Y AVISAR AL COMERCIO.
092800*    SI EL CASO NO ES ELEGIBLE NO HAY PLAN QUE ARMAR Y LOS TRES
092900*    CAMPOS DE OPERACION QUEDAN EN BLANCO.
093000*    03/03/2025 E. RAMIREZ (PEDR) 232441 EDITA MONTO ANTES DE
093100*                                        STRINGEARLO EN RESUMEN
093200     MOVE SPACES TO WKS-PLAN-OP-1 WKS-PLAN-OP-2 WKS-PLAN-OP-3
093300     MOVE SPACES TO WKS-PLAN-RESUMEN
093400     MOVE 0      TO WKS-PLAN-CUENTA
093500     IF DEC-ES-ELEGIBLE
093600        MOVE 'RELEASE-HOLD'    TO WKS-PLAN-OP-1
093700        MOVE 'RECORD-REVERSAL' TO WKS-PLAN-OP-2
093800        MOVE 'NOTIFY-MERCHANT' TO WKS-PLAN-OP-3
093900        MOVE 3 TO WKS-PLAN-CUENTA
094000        MOVE DEC-REVERSIBLE-AMOUNT TO WKS-REVERSIBLE-AMOUNT-E
094100        STRING 'RELEASE-HOLD ' DELIMITED BY SIZE
094200               WKS-REVERSIBLE-AMOUNT-E DELIMITED BY SIZE
094300               ' ' DELIMITED BY SIZE
094400               DEC-CURRENCY DELIMITED BY SIZE
094500               '; RECORD-REVERSAL ' DELIMITED BY SIZE
094600               DEC-REQUEST-ID DELIMITED BY SIZE
094700               '/' DELIMITED BY SIZE
094800               DEC-AUTH-ID DELIMITED BY SIZE
094900               '; NOTIFY-MERCHANT ' DELIMITED BY SIZE
095000               DEC-MERCHANT-ID DELIMITED BY SIZE
095100               INTO WKS-PLAN-RESUMEN
095200     END-IF.
095300 600-ARMA-PLAN-LIBRO-E. EXIT.
095400
095500******************************************************************
095600*               A U D I T   W R I T E R                          *
095700******************************************************************
095800 700-ESCRIBE-AUDITORIA SECTION.
095900*    UN REGISTRO DE AUDITORIA POR CADA CASO PROCESADO (ELEGIBLE
096000*    O NO), GRABADO AL ARCHIVO AUDIT EN MODO EXTEND PARA NO
096100*    PERDER LA BITACORA DE CORRIDAS ANTERIORES; INCLUYE EL
096200*    RESUMEN DEL PLAN DE LIBRO (WKS-PLAN-RESUMEN) PARA QUE
096300*    AUDITORIA VEA, SIN CRUZAR CONTRA OTRO SISTEMA, QUE
096400*    OPERACIONES QUEDARON PENDIENTES DE EJECUTAR.
096500     MOVE WKS-TIMESTAMP-CORRIDA  TO AUD-TIMESTAMP
096600     MOVE DEC-AUTH-ID            TO AUD-AUTH-ID
096700     MOVE DEC-REQUEST-ID         TO AUD-REQUEST-ID
096800     MOVE DEC-MERCHANT-ID        TO AUD-MERCHANT-ID
096900     MOVE 0                      TO AUD-ELIGIBLE
097000     IF DEC-ES-ELEGIBLE
097100        MOVE 1 TO AUD-ELIGIBLE
097200     END-IF
097300     MOVE DEC-MODE               TO AUD-MODE
097400     MOVE DEC-REVERSIBLE-AMOUNT  TO AUD-REVERSIBLE-AMOUNT
097500     MOVE DEC-NOTES              TO AUD-NOTES
097600     MOVE WKS-PLAN-RESUMEN       TO AUD-OPS-RESUMEN
097700     WRITE REG-AUDITORIA
097800     IF FS-AUDIT NOT = 0
097900        DISPLAY 'ERROR AL GRABAR AUDIT, STATUS: ' FS-AUDIT
098000                ' AUTH-ID: ' DEC-AUTH-ID
098100                UPON CONSOLE
098200     END-IF.
098300 700-ESCRIBE-AUDITORIA-E. EXIT.
098400
098500******************************************************************
098600*          D E T A L L E   D E L   R E P O R T E                 *
098700******************************************************************
098800 800-ESCRIBE-DETALLE SECTION.
098900     MOVE SPACES              TO WKS-RENGLON-DETALLE
099000     MOVE CAS-AUTH-ID         TO RD-CASE-FILE
099100     MOVE DEC-ELIGIBLE-FLAG   TO RD-ELIGIBLE
099200     MOVE DEC-MODE            TO RD-MODE
099300     MOVE DEC-REVERSIBLE-AMOUNT TO RD-REVERSIBLE-AMOUNT-E
099400     MOVE DEC-CURRENCY        TO RD-CURRENCY
099500     MOVE DEC-NOTES           TO RD-NOTES
099600     WRITE REG-SUMMARY-REPORT FROM WKS-RENGLON-DETALLE.
099700 800-ESCRIBE-DETALLE-E. EXIT.
099800
099900 810-ESCRIBE-ERROR SECTION.
100000     MOVE SPACES            TO WKS-LINEA-ERROR-LIT
100100     MOVE CAS-AUTH-ID       TO LE-CASE-FILE
100200     MOVE DEC-NOTES         TO LE-RAZON
100300     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-ERROR-LIT.
100400 810-ESCRIBE-ERROR-E. EXIT.
100500
100600******************************************************************
100700*          B A T C H   R E C O N C I L I A T I O N               *
100800******************************************************************
100900 900-ACUMULA-TOTALES SECTION.
101000*    ACUMULA LOS CONTADORES QUE IMPRIME 950-TOTALES-RECONCI-
101100*    LIACION AL CIERRE: TOTAL ELEGIBLES/INELEGIBLES Y EL
101200*    DESGLOSE POR MODALIDAD (FULL/PARTIAL/NONE, DONDE NONE
101300*    CUBRE TANTO LOS CASOS INELEGIBLES COMO LOS INVALIDOS). LA
101400*    ACUMULACION POR MONEDA SOLO APLICA A CASOS ELEGIBLES,
101500*    PORQUE SOLO ESOS TIENEN UN DEC-REVERSIBLE-AMOUNT REAL QUE
101600*    RECONCILIAR.
101700     IF DEC-ES-ELEGIBLE
101800        ADD 1 TO WKS-TOTAL-ELEGIBLES
101900        IF DEC-MODO-FULL
102000           ADD 1 TO WKS-CONTEO-FULL
102100        ELSE
102200           ADD 1 TO WKS-CONTEO-PARTIAL
102300        END-IF
102400        PERFORM 910-ACUMULA-MONEDA
102500     ELSE
102600        ADD 1 TO WKS-TOTAL-INELEGIBLES
102700        ADD 1 TO WKS-CONTEO-NONE
102800     END-IF.
102900 900-ACUMULA-TOTALES-E. EXIT.
103000
103100 910-ACUMULA-MONEDA SECTION.
103200     MOVE 0 TO WKS-MONEDA-ENCONTRADA
103300     MOVE 1 TO WKS-J
103400     PERFORM 911-COMPARA-MONEDA
103500        UNTIL WKS-J > WKS-TOTAL-MONEDAS
103600           OR MONEDA-YA-EN-TABLA
103700     IF NOT MONEDA-YA-EN-TABLA
103800        ADD 1 TO WKS-TOTAL-MONEDAS
103900        MOVE WKS-TOTAL-MONEDAS  TO WKS-J
104000        MOVE DEC-CURRENCY       TO TLR-MON-CODIGO (WKS-J)
104100        MOVE 0                  TO TLR-MON-CASOS (WKS-J)
104200        MOVE 0                  TO TLR-MON-TOTAL (WKS-J)
104300     END-IF
104400     ADD 1                     TO TLR-MON-CASOS (WKS-J)
104500     ADD DEC-REVERSIBLE-AMOUNT TO TLR-MON-TOTAL (WKS-J).
104600 910-ACUMULA-MONEDA-E. EXIT.
104700
104800 911-COMPARA-MONEDA SECTION.
104900     IF TLR-MON-CODIGO (WKS-J) = DEC-CURRENCY
105000        MOVE 1 TO WKS-MONEDA-ENCONTRADA
105100     ELSE
105200        ADD 1 TO WKS-J
105300     END-IF.
105400 911-COMPARA-MONEDA-E. EXIT.
105500
105600******************************************************************
105700*          T O T A L E S   D E   R E C O N C I L I A C I O N     *
105800******************************************************************
105900 950-TOTALES-RECONCILIACION SECTION.
106000*    CIERRE DEL REPORTE: IMPRIME EL BLOQUE DE TOTALES (LEIDOS/
106100*    ELEGIBLES/INELEGIBLES/ERRORES), EL BLOQUE DE CONTEO POR
106200*    MODALIDAD Y LUEGO RECORRE TLR-TABLA-MONEDAS (ARMADA EN
106300*    MEMORIA DURANTE 910-ACUMULA-MONEDA, SIN SORT) PARA
106400*    IMPRIMIR UNA LINEA DE TOTAL REVERSIBLE POR CADA MONEDA
106500*    DISTINTA QUE HAYA APARECIDO EN LA CORRIDA.
106600     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-BLANCO
106700     MOVE WKS-TOTAL-CASOS       TO LT-TOTAL-CASOS
106800     MOVE WKS-TOTAL-ELEGIBLES   TO LT-TOTAL-ELEGIBLES
106900     MOVE WKS-TOTAL-INELEGIBLES TO LT-TOTAL-INELEGIBLES
107000     MOVE WKS-TOTAL-ERRORES     TO LT-TOTAL-ERRORES
107100     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-TOTALES1
107200     MOVE WKS-CONTEO-FULL       TO LT-CONTEO-FULL
107300     MOVE WKS-CONTEO-PARTIAL    TO LT-CONTEO-PARTIAL
107400     MOVE WKS-CONTEO-NONE       TO LT-CONTEO-NONE
107500     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-TOTALES2
107600     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-BLANCO
107700     PERFORM 960-ESCRIBE-TOTALES-MONEDA
107800             VARYING WKS-J FROM 1 BY 1
107900             UNTIL WKS-J > WKS-TOTAL-MONEDAS
108000     DISPLAY '******************************************'
108100             UPON CONSOLE
108200     DISPLAY 'TLREVB1 - CASOS LEIDOS    : ' WKS-TOTAL-CASOS
108300             UPON CONSOLE
108400     DISPLAY 'TLREVB1 - CASOS ELEGIBLES : ' WKS-TOTAL-ELEGIBLES
108500             UPON CONSOLE
108600     DISPLAY 'TLREVB1 - CASOS ERRONEOS  : ' WKS-TOTAL-ERRORES
108700             UPON CONSOLE
108800     DISPLAY '******************************************'
108900             UPON CONSOLE.
109000 950-TOTALES-RECONCILIACION-E. EXIT.
109100
109200 960-ESCRIBE-TOTALES-MONEDA SECTION.
109300     MOVE TLR-MON-CODIGO (WKS-J) TO LM-CODIGO
109400     MOVE TLR-MON-CASOS  (WKS-J) TO LM-CASOS
109500     MOVE TLR-MON-TOTAL  (WKS-J) TO LM-TOTAL
109600     WRITE REG-SUMMARY-REPORT FROM WKS-LINEA-MONEDA.
109700 960-ESCRIBE-TOTALES-MONEDA-E. EXIT.
109800
109900******************************************************************
110000*               C I E R R E   D E   A R C H I V O S              *
110100******************************************************************
110200 990-CIERRA-ARCHIVOS SECTION.
110300     CLOSE CASES RULES AUDIT SUMMARY-REPORT.
110400 990-CIERRA-ARCHIVOS-E. EXIT.
